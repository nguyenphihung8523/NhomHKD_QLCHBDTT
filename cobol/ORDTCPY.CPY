000100****************************************************************
000200*    COPY MEMBER:  ORDTCPY
000300*    ORDER-BATCH TRANSACTION RECORD.
000400*    FILE ORDTFILE IS LINE SEQUENTIAL - ONE TRANSACTION PER
000500*    CARD IMAGE, READ BY ORDBATCH IN ARRIVAL SEQUENCE.
000600*    ORDT-CODE SELECTS WHICH REQUEST THIS CARD CARRIES - SAME
000700*    IDEA AS THE OLD TRAN-CODE DISPATCH ON THE CUSTOMER UPDATE
000800*    RUN, JUST WITH OUR OWN REQUEST LIST.
000900*
001000*    MAINT HISTORY
001100*    89/07/05  DCS  ORIGINAL LAYOUT - CREATE/CANCEL ONLY.          CL*001
001200*    96/02/20  JLS  ADDED STATUS AND LIST REQUEST CODES.          CL*002
001300*    99/01/11  DCS  Y2K REVIEW - NO DATE FIELDS HELD HERE,        CL*003
001400*                   NO CHANGE REQUIRED.                          CL*003
001500*    03/06/24  GWS  ADDED ACCESS-CHECK AND DELETE REQUEST CODES,  CL*004
001600*                   WIDENED ITEM TABLE TO 20 LINES PER ORDER.     CL*004
001700****************************************************************
001800 01  ORDT-REC.
001900     05  ORDT-CODE                PIC X(10).
002000         88  ORDT-CREATE                    VALUE 'CREATE'.
002100         88  ORDT-CANCEL                    VALUE 'CANCEL'.
002200         88  ORDT-STATUS-UPD                VALUE 'STATUS'.
002300         88  ORDT-LIST                      VALUE 'LIST'.
002400         88  ORDT-ACCESS-CHK                VALUE 'ACCESS'.
002500         88  ORDT-DELETE                    VALUE 'DELETE'.
002600     05  ORDT-USER-ID             PIC 9(9).
002700     05  ORDT-ORDER-ID            PIC 9(9).
002800     05  ORDT-STATUS-VAL          PIC X(10).
002900     05  ORDT-FILTER-STATUS       PIC X(10).
003000     05  ORDT-FILTER-USER-ID      PIC 9(9).
003100     05  ORDT-NOTES               PIC X(200).
003200     05  ORDT-ITEM-COUNT          PIC 9(3)     COMP.
003300     05  ORDT-ITEM  OCCURS 20 TIMES.
003500         10  ORDT-ITEM-PRODUCT    PIC 9(9).
003600         10  ORDT-ITEM-QTY        PIC 9(9)     COMP.
003700     05  FILLER                   PIC X(20)    VALUE SPACES.
