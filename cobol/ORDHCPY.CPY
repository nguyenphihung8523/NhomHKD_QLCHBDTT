000100****************************************************************
000200*    COPY MEMBER:  ORDHCPY
000300*    ORDER HEADER RECORD.
000400*    RELATIVE FILE ORDHFILE IS KEYED BY ORDH-ID = REL KEY.
000500*
000600*    MAINT HISTORY
000700*    89/06/30  DCS  ORIGINAL LAYOUT.                               CL*001
000800*    96/02/20  JLS  ADDED ORDH-STATUS 88-LEVELS PENDING/CANCELLED. CL*002
000900*    99/01/11  DCS  Y2K REVIEW - ORDH-DATE RE-CUT TO CCYYMMDD,     CL*003
001000*                   4-DIGIT CENTURY+YEAR, NO WINDOWING NEEDED.    CL*003
001100****************************************************************
001200 01  ORDH-REC.
001300     05  ORDH-ID                  PIC 9(9).
001400     05  ORDH-DATE                PIC 9(8).
001500     05  ORDH-DATE-X  REDEFINES ORDH-DATE.
001600         10  ORDH-DATE-CC         PIC 9(2).
001700         10  ORDH-DATE-YY         PIC 9(2).
001800         10  ORDH-DATE-MM         PIC 9(2).
001900         10  ORDH-DATE-DD         PIC 9(2).
002000     05  ORDH-TIME                PIC 9(6).
002100     05  ORDH-TIME-X  REDEFINES ORDH-TIME.
002200         10  ORDH-TIME-HH         PIC 9(2).
002300         10  ORDH-TIME-MN         PIC 9(2).
002400         10  ORDH-TIME-SS         PIC 9(2).
002500     05  ORDH-STATUS              PIC X(10).
002600         88  ORDH-STATUS-PENDING           VALUE 'PENDING'.
002700         88  ORDH-STATUS-CANCELLED         VALUE 'CANCELLED'.
002800     05  ORDH-NOTES               PIC X(200).
002900     05  ORDH-USER-ID             PIC 9(9).
003000     05  ORDH-CUST-ID             PIC 9(9).
003100     05  FILLER                   PIC X(10)   VALUE SPACES.
