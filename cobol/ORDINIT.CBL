000100****************************************************************
000200* PROGRAM:  ORDINIT
000300*
000400* AUTHOR :  D. C. Stout
000500*
000600* ONE-TIME STARTUP SEED RUN FOR THE ORDER SYSTEM MASTER FILES.
000700* CHECKS THE USER FILE FOR THE "admin" LOGON AND ADDS IT IF IT
000800* IS NOT THERE, THEN CHECKS WHETHER THE PRODUCT FILE HAS ANY
000900* CATALOG RECORDS AT ALL AND, IF IT IS EMPTY, LOADS THE THREE
001000* STARTER CATALOG ITEMS SUPPLIED BY THE MERCHANDISING DESK.
001100*
001200* THIS RUN IS SAFE TO RESUBMIT - IF THE ADMIN LOGON OR THE
001300* CATALOG RECORDS ARE ALREADY ON FILE IT MAKES NO CHANGE, IT
001400* ONLY DISPLAYS A MESSAGE SAYING SO.  INTENDED TO RUN ONCE AT
001500* SYSTEM INSTALL TIME AND BE RE-RUN HARMLESSLY AFTER THAT IF
001600* SOMEONE FORGETS AND SUBMITS IT AGAIN.
001700*
001800*    MAINT HISTORY
001900*    87/03/02  DCS  ORIGINAL PROGRAM - ADMIN LOGON SEED ONLY.     CL*001
002000*    89/06/30  DCS  CONVERTED USER AND PRODUCT FILES TO          CL*002
002100*                   RELATIVE ORGANIZATION TO MATCH ORDBATCH.      CL*002
002200*    94/11/19  JLS  ADDED THE PRODUCT CATALOG SEED STEP FOR THE   CL*003
002300*                   NEW CATALOG CONVERSION - THREE STARTER ITEMS  CL*003
002400*                   SUPPLIED BY MERCHANDISING.                   CL*003
002500*    99/01/11  DCS  Y2K REVIEW - NO DATE FIELDS WRITTEN BY THIS   CL*004
002600*                   RUN, NO CHANGE REQUIRED.                     CL*004
002700*    03/06/24  GWS  DISPLAY MESSAGES REWORDED SO OPERATIONS CAN   CL*005
002800*                   TELL A REAL SEED FROM A HARMLESS RE-RUN.      CL*005
002900*    15/09/02  KMT  REQ 44512 - CATALOG TABLE-WALK SUBSCRIPT       CL*006
003000*                   MOVED TO A STANDALONE 77-LEVEL PER SHOP       CL*006
003100*                   STANDARD; WORK RECORDS PADDED TO FULL FILLER. CL*006
003200*    15/11/18  KMT  REQ 44780 - DROPPED THE UNUSED PRINTER/CLASS  CL*007
003300*                   SPECIAL-NAMES LEFT OVER FROM THE ORDBATCH     CL*007
003400*                   COPY-PASTE - THIS RUN HAS NO REPORT FILE AND  CL*007
003500*                   NO CARD-IMAGE INPUT TO CLASS-TEST.             CL*007
003600*    16/02/09  KMT  REQ 44901 - USER-REC-FD WIDENED TO MATCH      CL*008
003700*                   THE 609-BYTE USER-REC LAYOUT IN USERCPY - THE CL*008
003800*                   OLD X(600) BUFFER WAS QUIETLY TRUNCATING THE  CL*008
003900*                   LAST 9 BYTES OF EVERY USER WRITTEN.  PUT THE  CL*008
004000*                   DIAGNOSTIC FIELD BACK TO WORK IN THE CATALOG   CL*008
004100*                   SEED STEP INSTEAD OF LEAVING IT UNREFERENCED. CL*008
004200****************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    ORDINIT.
004500 AUTHOR.        D. C. STOUT.
004600 INSTALLATION.  MERCHANDISE SYSTEMS - BATCH PROCESSING GROUP.
004700 DATE-WRITTEN.  03/02/87.
004800 DATE-COMPILED.
004900 SECURITY.      NON-CONFIDENTIAL.
005000****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-390.
005400 OBJECT-COMPUTER.  IBM-390.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*
005800     SELECT USER-FILE         ASSIGN TO USERFILE
005900         ORGANIZATION  IS RELATIVE
006000         ACCESS MODE   IS DYNAMIC
006100         RELATIVE KEY  IS WS-USER-RELKEY
006200         FILE STATUS   IS WS-USERFILE-STATUS.
006300*
006400     SELECT PRODUCT-FILE      ASSIGN TO PRODFILE
006500         ORGANIZATION  IS RELATIVE
006600         ACCESS MODE   IS DYNAMIC
006700         RELATIVE KEY  IS WS-PROD-RELKEY
006800         FILE STATUS   IS WS-PRODFILE-STATUS.
006900****************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 FD  USER-FILE
007400     RECORDING MODE IS F.
007500 01  USER-REC-FD                 PIC X(610).
007600*
007700 FD  PRODUCT-FILE
007800     RECORDING MODE IS F.
007900 01  PROD-REC-FD                 PIC X(600).
008000****************************************************************
008100 WORKING-STORAGE SECTION.
008200****************************************************************
008300*
008400*    STANDALONE SUBSCRIPT - STARTER CATALOG TABLE WALK.
008500 77  WS-SEED-IDX                 PIC S9(4)  COMP  VALUE 0.
008600*
008700*
008800*    MASTER-FILE WORK RECORDS - MATCH THE FD BUFFERS ABOVE.
008900*    READ ... INTO MOVES THE FLAT FD BUFFER INTO ONE OF THESE;
009000*    WRITE ... FROM MOVES IT BACK OUT TO BE WRITTEN.
009100 COPY USERCPY.
009200 COPY PRODCPY.
009300*
009400 01  WS-FIELDS.
009500     05  WS-USERFILE-STATUS      PIC X(2)   VALUE SPACES.
009600     05  WS-PRODFILE-STATUS      PIC X(2)   VALUE SPACES.
009700     05  WS-USER-RELKEY          PIC 9(9)   COMP  VALUE 0.
009800     05  WS-PROD-RELKEY          PIC 9(9)   COMP  VALUE 0.
009900     05  WS-USER-SCAN-EOF        PIC X      VALUE 'N'.
010000     05  WS-ADMIN-FOUND          PIC X      VALUE 'N'.
010100     05  WS-PROD-SCAN-EOF        PIC X      VALUE 'N'.
010200     05  WS-PROD-RECS-ON-FILE    PIC 9(5)   COMP  VALUE 0.
010300     05  FILLER                  PIC X(10)  VALUE SPACES.
010400*
010500*    DIAGNOSTIC FIELD - SAME TRICK ORDBATCH USES TO DROP A
010600*    NUMERIC KEY INTO A DISPLAY LINE WITHOUT AN EDITED PICTURE.
010700 01  WS-DIAG-FIELD               PIC X(4)  VALUE SPACES.
010800     05  WS-DIAG-FIELD-N REDEFINES WS-DIAG-FIELD PIC S9(7) COMP-3.
010900*
011000*    WORK-VARIABLES (BELOW, AFTER THE LITERAL TABLES) HOLDS THE
011100*    HIGH-RELKEY COUNTERS THE TWO SCAN STEPS BUILD UP - SAME
011200*    HIGH-KEY-PLUS-1 APPROACH ORDBATCH USES SINCE NEITHER FILE
011300*    KEEPS A SEPARATE NEXT-KEY MASTER.
011400*
011500*        *******************************************
011600*            LITERAL SEED VALUES - MERCHANDISING DESK
011700*        *******************************************
011800 01  WS-SEED-ADMIN.
011900     05  FILLER            PIC X(50)  VALUE 'admin'.
012000     05  FILLER            PIC X(100) VALUE 'admin'.
012100     05  FILLER            PIC X(20)  VALUE 'ADMIN'.
012200     05  FILLER            PIC X(100) VALUE 'Administrator'.
012300*
012400 01  WS-SEED-PRODUCTS.
012500     05  WS-SEED-PROD-1.
012600         10  FILLER  PIC X(100) VALUE 'Ao the thao nam'.
012700         10  FILLER  PIC 9(9)V99 VALUE 250000.
012800         10  FILLER  PIC S9(9) VALUE 100.
012900         10  FILLER  PIC X(200) VALUE
013000             'Ao the thao nam thoang mat'.
013100         10  FILLER  PIC X(200) VALUE
013200         'http://localhost:8080/uploads/ao-the-thao-nam.jpg'.
013300     05  WS-SEED-PROD-2.
013400         10  FILLER  PIC X(100) VALUE 'Quan short the thao'.
013500         10  FILLER  PIC 9(9)V99 VALUE 150000.
013600         10  FILLER  PIC S9(9) VALUE 150.
013700         10  FILLER  PIC X(200) VALUE
013800             'Quan short the thao co gian'.
013900         10  FILLER  PIC X(200) VALUE
014000         'http://localhost:8080/uploads/quan-short-the-thao.jpg'.
014100     05  WS-SEED-PROD-3.
014200         10  FILLER  PIC X(100) VALUE 'Giay chay bo'.
014300         10  FILLER  PIC 9(9)V99 VALUE 850000.
014400         10  FILLER  PIC S9(9) VALUE 50.
014500         10  FILLER  PIC X(200) VALUE
014600             'Giay chay bo sieu nhe'.
014700         10  FILLER  PIC X(200) VALUE
014800         'http://localhost:8080/uploads/giay-chay-bo.jpg'.
014900*
015000*    THE THREE WS-SEED-PROD-n GROUPS ABOVE ARE FILLER-ONLY SO
015100*    THE LITERALS SIT ON THEIR OWN LINES LIKE A DATA CARD; THE
015200*    REDEFINES BELOW PUTS NAMES ON THE SAME BYTES FOR THE
015300*    TABLE-WALK IN 220-.
015400 01  WS-SEED-PRODUCTS-X REDEFINES WS-SEED-PRODUCTS.
015500     05  WS-SEED-PROD  OCCURS 3 TIMES.
015600         10  WS-SEED-PROD-NAME    PIC X(100).
015700         10  WS-SEED-PROD-PRICE   PIC 9(9)V99.
015800         10  WS-SEED-PROD-QTY     PIC S9(9).
015900         10  WS-SEED-PROD-DESC    PIC X(200).
016000         10  WS-SEED-PROD-IMG-URL PIC X(200).
016100*
016200 01  WS-SEED-ADMIN-X REDEFINES WS-SEED-ADMIN.
016300     05  WS-SEED-ADMIN-NAME       PIC X(50).
016400     05  WS-SEED-ADMIN-PASSWORD   PIC X(100).
016500     05  WS-SEED-ADMIN-ROLE       PIC X(20).
016600     05  WS-SEED-ADMIN-FULLNAME   PIC X(100).
016700*
016800 01  WORK-VARIABLES.
016900     05  WS-HIGH-USER-RELKEY      PIC 9(9)   COMP  VALUE 0.
017000     05  WS-HIGH-PROD-RELKEY      PIC 9(9)   COMP  VALUE 0.
017100     05  FILLER                   PIC X(10)  VALUE SPACES.
017200****************************************************************
017300 PROCEDURE DIVISION.
017400****************************************************************
017500*
017600*    ONE-SHOT SETUP RUN - TURNS AN EMPTY USERFILE/PRODUCTFILE
017700*    PAIR INTO A WORKABLE STARTING POINT FOR ORDBATCH.  BOTH
017800*    SEED STEPS BELOW ARE SAFE TO RUN AGAINST A FILE THAT ALREADY
017900*    HAS DATA - THEY CHECK FIRST AND WRITE NOTHING IF SO.
018000 000-MAIN.
018100     PERFORM 700-OPEN-FILES.
018200     PERFORM 100-SEED-ADMIN-USER.
018300     PERFORM 200-SEED-PRODUCTS.
018400     PERFORM 790-CLOSE-FILES.
018500     GOBACK.
018600*
018700*    A FRESH USERFILE HAS NO LOGON AT ALL, SO THE DESK CAN'T GET
018800*    IN TO CREATE FURTHER USERS - THIS PARAGRAPH SCANS WHAT'S
018900*    THERE AND, IF THE "admin" ACCOUNT IS MISSING, WRITES IT.
019000 100-SEED-ADMIN-USER.
019100     MOVE 1 TO WS-USER-RELKEY.
019200     MOVE 'N' TO WS-USER-SCAN-EOF.
019300     MOVE 'N' TO WS-ADMIN-FOUND.
019400     PERFORM 110-SCAN-USER-STEP
019500             UNTIL WS-USER-SCAN-EOF = 'Y' OR WS-ADMIN-FOUND = 'Y'.
019600     IF WS-ADMIN-FOUND = 'Y'
019700         DISPLAY 'ORDINIT - ADMIN LOGON ALREADY ON FILE, '
019800                 'NO RECORD WRITTEN.'
019900     ELSE
020000         PERFORM 120-WRITE-ADMIN-USER
020100         DISPLAY 'ORDINIT - ADMIN LOGON SEEDED, USER-ID = '
020200                 WS-HIGH-USER-RELKEY.
020300*
020400 110-SCAN-USER-STEP.
020500     READ USER-FILE INTO USER-REC
020600         INVALID KEY MOVE 'Y' TO WS-USER-SCAN-EOF
020700         NOT INVALID KEY
020800             MOVE WS-USER-RELKEY TO WS-HIGH-USER-RELKEY
020900             IF USER-NAME = WS-SEED-ADMIN-NAME
021000                 MOVE 'Y' TO WS-ADMIN-FOUND
021100             END-IF
021200             ADD +1 TO WS-USER-RELKEY
021300     END-READ.
021400*
021500*    WS-HIGH-USER-RELKEY CAME OUT OF 110- HOLDING THE LAST
021600*    RELKEY SEEN ON THE SCAN (0 ON A TRULY EMPTY FILE) - ADD 1
021700*    AND THAT'S THE NEW ADMIN RECORD'S KEY, SAME HIGH-KEY-PLUS-1
021800*    RULE ORDBATCH USES FOR EVERY NEW USER/PRODUCT/ORDER.
021900 120-WRITE-ADMIN-USER.
022000     ADD +1 TO WS-HIGH-USER-RELKEY.
022100     MOVE WS-HIGH-USER-RELKEY TO WS-USER-RELKEY.
022200     MOVE WS-HIGH-USER-RELKEY TO USER-ID.
022300     MOVE WS-SEED-ADMIN-NAME     TO USER-NAME.
022400     MOVE WS-SEED-ADMIN-PASSWORD TO USER-PASSWORD.
022500     MOVE WS-SEED-ADMIN-ROLE     TO USER-ROLE.
022600     MOVE WS-SEED-ADMIN-FULLNAME TO USER-FULLNAME.
022700     MOVE SPACES TO USER-EMAIL.
022800     MOVE SPACES TO USER-PHONE.
022900     MOVE SPACES TO USER-ADDR.
023000     WRITE USER-REC-FD FROM USER-REC.
023100*
023200*    3-ITEM STARTER CATALOG SO THE SITE HAS SOMETHING TO SELL
023300*    ON DAY ONE - NOT INTENDED AS A PERMANENT CATALOG, JUST
023400*    ENOUGH FOR THE FIRST ORDBATCH RUN TO HAVE STOCK TO DEDUCT.
023500 200-SEED-PRODUCTS.
023600     MOVE 0 TO WS-PROD-RECS-ON-FILE.
023700     MOVE 1 TO WS-PROD-RELKEY.
023800     MOVE 'N' TO WS-PROD-SCAN-EOF.
023900     PERFORM 210-COUNT-PRODUCT-STEP
024000             UNTIL WS-PROD-SCAN-EOF = 'Y' OR WS-PROD-RECS-ON-FILE > 0.
024100     IF WS-PROD-RECS-ON-FILE > 0
024200         DISPLAY 'ORDINIT - PRODUCT FILE NOT EMPTY, '
024300                 'NO CATALOG RECORDS WRITTEN.'
024400     ELSE
024500         MOVE 1 TO WS-SEED-IDX
024600         PERFORM 220-WRITE-PRODUCT-STEP
024700                 UNTIL WS-SEED-IDX > 3
024800         DISPLAY 'ORDINIT - STARTER CATALOG SEEDED, '
024900                 '3 PRODUCT RECORDS WRITTEN.'.
025000*
025100 210-COUNT-PRODUCT-STEP.
025200     READ PRODUCT-FILE INTO PROD-REC
025300         INVALID KEY MOVE 'Y' TO WS-PROD-SCAN-EOF
025400         NOT INVALID KEY
025500             MOVE WS-PROD-RELKEY TO WS-HIGH-PROD-RELKEY
025600             ADD +1 TO WS-PROD-RECS-ON-FILE
025700             ADD +1 TO WS-PROD-RELKEY
025800     END-READ.
025900*
026000*    WS-SEED-IDX DRIVES THE TABLE LOOKUP BELOW AND DOUBLES AS
026100*    THE UNTIL-TEST IN 200- - ONE PASS PER STARTER PRODUCT.
026200 220-WRITE-PRODUCT-STEP.
026300     ADD +1 TO WS-HIGH-PROD-RELKEY.
026400     MOVE WS-HIGH-PROD-RELKEY TO WS-PROD-RELKEY.
026500     MOVE WS-HIGH-PROD-RELKEY TO PROD-ID.
026600     MOVE WS-SEED-PROD-NAME(WS-SEED-IDX)    TO PROD-NAME.
026700     MOVE WS-SEED-PROD-PRICE(WS-SEED-IDX)   TO PROD-PRICE.
026800     MOVE WS-SEED-PROD-QTY(WS-SEED-IDX)     TO PROD-QTY.
026900     MOVE WS-SEED-PROD-DESC(WS-SEED-IDX)    TO PROD-DESC.
027000     MOVE WS-SEED-PROD-IMG-URL(WS-SEED-IDX) TO PROD-IMG-URL.
027100     WRITE PROD-REC-FD FROM PROD-REC.
027200     MOVE PROD-ID TO WS-DIAG-FIELD.
027300     DISPLAY 'ORDINIT -   SEEDED PRODUCT ID ' WS-DIAG-FIELD
027400             ' NAME ' WS-SEED-PROD-NAME(WS-SEED-IDX)(1:30).
027500     ADD +1 TO WS-SEED-IDX.
027600*
027700 700-OPEN-FILES.
027800     OPEN I-O USER-FILE
027900            PRODUCT-FILE.
028000     IF WS-USERFILE-STATUS NOT = '00' AND WS-USERFILE-STATUS NOT = '05'
028100         DISPLAY 'ERROR OPENING USER FILE. RC:' WS-USERFILE-STATUS
028200         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
028300         MOVE 16 TO RETURN-CODE
028400         GOBACK
028500     END-IF.
028600*
028700 790-CLOSE-FILES.
028800     CLOSE USER-FILE
028900           PRODUCT-FILE.
