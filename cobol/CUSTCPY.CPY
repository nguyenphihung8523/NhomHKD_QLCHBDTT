000100****************************************************************
000200*    COPY MEMBER:  CUSTCPY
000300*    CUSTOMER RECORD FOR THE ORDER SYSTEM CUSTOMER FILE.
000400*    RELATIVE FILE CUSTFILE IS KEYED BY CUST-ID = REL KEY.
000500*    CUST-EMAIL IS NOT A FILE KEY - IT IS LOOKED UP BY A
000600*    SEQUENTIAL SCAN WHEN A NEW ORDER IS ATTACHED TO A CUSTOMER.
000700*
000800*    MAINT HISTORY
000900*    89/04/02  DCS  ORIGINAL LAYOUT.                               CL*001
001000*    99/01/11  DCS  Y2K REVIEW - NO PACKED DATE FIELDS HELD HERE,  CL*002
001100*                   NO CHANGE REQUIRED.                            CL*002
001200*    03/06/24  GWS  WIDENED CUST-ADDR TO 200 FOR WEB ORDER FORM.   CL*003
001300****************************************************************
001400 01  CUST-REC.
001500     05  CUST-ID                  PIC 9(9).
001600     05  CUST-NAME                PIC X(100).
001700     05  CUST-PHONE               PIC X(20).
001800     05  CUST-EMAIL               PIC X(100).
001900     05  CUST-ADDR                PIC X(200).
002000     05  FILLER                   PIC X(10)   VALUE SPACES.
