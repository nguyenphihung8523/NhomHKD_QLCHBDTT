000100****************************************************************
000200*    COPY MEMBER:  PRODCPY
000300*    PRODUCT CATALOG / ON-HAND INVENTORY RECORD.
000400*    RELATIVE FILE PRODFILE IS KEYED BY PROD-ID = REL KEY.
000500*
000600*    MAINT HISTORY
000700*    89/04/02  DCS  ORIGINAL LAYOUT FOR CATALOG CONVERSION.        CL*001
000800*    94/11/19  JLS  WIDENED PROD-DESC TO 200 FOR NEW CATALOG       CL*002
000900*                   SYSTEM FEED.                                  CL*002
001000*    99/01/08  DCS  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,    CL*003
001100*                   NO CHANGE REQUIRED.                           CL*003
001200*    03/06/24  GWS  ADDED PROD-IMG-URL FOR WEB CATALOG PROJECT.    CL*004
001300*    08/02/14  RLH  REQ 40217 - PROD-QTY MADE SIGNED TO TRAP       CL*005
001400*                   NEGATIVE ON-HAND CONDITIONS FROM THE BATCH.   CL*005
001500****************************************************************
001600 01  PROD-REC.
001700     05  PROD-ID                 PIC 9(9).
001800     05  PROD-NAME                PIC X(100).
001900     05  PROD-PRICE               PIC 9(9)V99  COMP-3.
002000     05  PROD-QTY                 PIC S9(9)    COMP.
002100     05  PROD-DESC                PIC X(200).
002200     05  PROD-IMG-URL             PIC X(200).
002300     05  FILLER                   PIC X(10)    VALUE SPACES.
