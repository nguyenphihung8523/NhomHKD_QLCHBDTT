000100****************************************************************
000200*    COPY MEMBER:  ORDDCPY
000300*    ORDER DETAIL (LINE ITEM) RECORD.
000400*    FILE ORDDFILE IS SEQUENTIAL - ONE RECORD PER LINE ITEM,
000500*    WRITTEN IN ORDD-ORDER-ID / ENTRY SEQUENCE AS EACH ORDER IS
000600*    BUILT.  THERE IS NO RELATIVE KEY ON THIS FILE.
000700*
000800*    MAINT HISTORY
000900*    89/06/30  DCS  ORIGINAL LAYOUT.                               CL*001
001000*    99/01/11  DCS  Y2K REVIEW - NO DATE FIELDS HELD HERE,         CL*002
001100*                   NO CHANGE REQUIRED.                           CL*002
001200*    03/06/24  GWS  ODT-TOTAL-PRICE WIDENED TO 9(11)V99 TO COVER   CL*003
001300*                   LARGE-QUANTITY WEB ORDERS.                    CL*003
001400****************************************************************
001500 01  ORDD-REC.
001600     05  ODT-ID                   PIC 9(9).
001700     05  ODT-ORDER-ID             PIC 9(9).
001800     05  ODT-PRODUCT-ID           PIC 9(9).
001900     05  ODT-QTY                  PIC 9(9)     COMP.
002000     05  ODT-UNIT-PRICE           PIC 9(9)V99    COMP-3.
002100     05  ODT-TOTAL-PRICE          PIC 9(11)V99   COMP-3.
002200     05  FILLER                   PIC X(10)    VALUE SPACES.
