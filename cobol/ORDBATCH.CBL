000100****************************************************************
000200* PROGRAM:  ORDBATCH
000300*
000400* AUTHOR :  D. C. Stout
000500*
000600* READS THE DAILY ORDER-REQUEST TRANSACTION FILE AND DRIVES THE
000700* CATALOG SALES ORDER ENGINE - CREATES ORDERS AGAINST ON-HAND
000800* STOCK, CANCELS PENDING ORDERS AND RESTORES STOCK, POSTS STATUS
000900* CHANGES, PRODUCES STATUS/USER FILTERED ORDER LISTINGS, RUNS
001000* THE ROLE-BASED ACCESS CHECK USED BY THE ORDER INQUIRY SCREENS,
001100* AND HANDLES THE HEADER-ONLY ORDER DELETE REQUEST.
001200*
001300* ONE TRANSACTION RECORD DRIVES ONE UNIT OF WORK.  EVERY LINE
001400* ITEM ON A CREATE REQUEST IS VALIDATED BEFORE ANY PRODUCT OR
001500* ORDER RECORD IS WRITTEN - THERE IS NO PARTIAL ORDER.
001600*
001700*    MAINT HISTORY
001800*    87/03/02  DCS  ORIGINAL PROGRAM - CREATE AND CANCEL ONLY.   CL*001
001900*    89/06/30  DCS  ADDED RELATIVE MASTER FILES FOR PRODUCT,     CL*002
002000*                   CUSTOMER, USER AND ORDER HEADER.             CL*002
002100*    91/10/08  WDK  STATUS-UPDATE AND ALL-ORDERS LISTING ADDED   CL*003
002200*                   FOR THE CUSTOMER SERVICE DESK REQUEST.       CL*003
002300*    96/02/20  JLS  ADDED ROLE-BASED ACCESS CHECK TRANSACTION    CL*004
002400*                   FOR THE NEW ORDER INQUIRY SCREEN PROJECT.    CL*004
002500*    99/01/11  DCS  Y2K REMEDIATION - ORD-DATE NOW CARRIES A     CL*005
002600*                   FULL 4-DIGIT CENTURY+YEAR.  WINDOWING RULE   CL*005
002700*                   ADDED AT 000-MAIN SO A 2-DIGIT SYSTEM DATE   CL*005
002800*                   STILL RESOLVES TO THE RIGHT CENTURY.         CL*005
002900*    01/04/17  WDK  ADDED LIST-BY-USER AND LIST-BY-USER-STATUS   CL*006
003000*                   TRANSACTIONS FOR THE WEB ORDER HISTORY PAGE. CL*006
003100*    03/06/24  GWS  ADDED DELETE-ORDER TRANSACTION.  HEADER ONLY CL*007
003200*                   REMOVAL - DETAIL LINES ARE NOT TOUCHED, PER  CL*007
003300*                   DESK PROCEDURE.                              CL*007
003400*    08/02/14  RLH  REQ 40217 - LINE TOTAL NOW COMPUTED ROUNDED  CL*008
003500*                   AT REPORT TIME ONLY, NEVER STORED.           CL*008
003600*    15/09/02  KMT  REQ 44512 - A REJECTED TRAN NO LONGER FALLS   CL*009
003700*                   THROUGH INTO THE NEXT CODE'S LOGIC WHEN THE   CL*009
003800*                   HANDLER IN 2/3/400- BAILS OUT EARLY.  CALLS   CL*009
003900*                   NOW PERFORM ... THRU THE HANDLER'S OWN EXIT.  CL*009
004000*    15/11/18  KMT  REQ 44780 - OPEN/READ/REPORT HOUSEKEEPING     CL*010
004100*                   REWRITTEN AT OPERATOR'S REQUEST SO A MASTER   CL*010
004200*                   FILE OPEN FAILURE ABORTS CLEANLY WITH ONE     CL*010
004300*                   MESSAGE INSTEAD OF THREE; END-OF-RUN TOTALS   CL*010
004400*                   REPORT REWORKED TO THE NEW SINGLE-DATE-FIELD  CL*010
004500*                   LAYOUT.  CARD-IMAGE USER/ORDER ID NOW CHECKED CL*010
004600*                   FOR NON-NUMERIC DATA BEFORE DISPATCH.         CL*010
004700****************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    ORDBATCH.
005000 AUTHOR.        D. C. STOUT.
005100 INSTALLATION.  MERCHANDISE SYSTEMS - BATCH PROCESSING GROUP.
005200 DATE-WRITTEN.  03/02/87.
005300 DATE-COMPILED.
005400 SECURITY.      NON-CONFIDENTIAL.
005500****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-390.
005900 OBJECT-COMPUTER.  IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS DIGITS IS '0' THRU '9'.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*
006600*    ALL FOUR MASTERS ARE RELATIVE, DYNAMIC ACCESS - EVERY ONE
006700*    OF THEM IS BOTH DIRECT-READ BY ID (715-, 730-, ETC.) AND
006800*    SEQUENTIALLY SCANNED (705-, 720-) SOMEWHERE IN THIS RUN.
006900     SELECT PRODUCT-FILE      ASSIGN TO PRODFILE
007000         ORGANIZATION  IS RELATIVE
007100         ACCESS MODE   IS DYNAMIC
007200         RELATIVE KEY  IS WS-PROD-RELKEY
007300         FILE STATUS   IS WS-PRODFILE-STATUS.
007400*
007500     SELECT CUSTOMER-FILE     ASSIGN TO CUSTFILE
007600         ORGANIZATION  IS RELATIVE
007700         ACCESS MODE   IS DYNAMIC
007800         RELATIVE KEY  IS WS-CUST-RELKEY
007900         FILE STATUS   IS WS-CUSTFILE-STATUS.
008000*
008100     SELECT USER-FILE         ASSIGN TO USERFILE
008200         ORGANIZATION  IS RELATIVE
008300         ACCESS MODE   IS DYNAMIC
008400         RELATIVE KEY  IS WS-USER-RELKEY
008500         FILE STATUS   IS WS-USERFILE-STATUS.
008600*
008700     SELECT ORDER-HEADER-FILE ASSIGN TO ORDHFILE
008800         ORGANIZATION  IS RELATIVE
008900         ACCESS MODE   IS DYNAMIC
009000         RELATIVE KEY  IS WS-ORDH-RELKEY
009100         FILE STATUS   IS WS-ORDHFILE-STATUS.
009200*
009300*    LINE-ITEM DETAIL IS SEQUENTIAL, NOT RELATIVE - THERE IS NO
009400*    NATURAL ONE-RECORD-PER-ORDER RELKEY FOR A FILE THAT CAN
009500*    HOLD 20 LINES AGAINST A SINGLE HEADER, SO IT IS APPENDED
009600*    (OPEN EXTEND) AND, WHEN AN ORDER IS CANCELLED, READ BACK
009700*    SEQUENTIALLY AND MATCHED ON ODT-ORDER-ID AT 760-.
009800     SELECT ORDER-DETAIL-FILE ASSIGN TO ORDDFILE
009900         ORGANIZATION  IS SEQUENTIAL
010000         FILE STATUS   IS WS-ORDDFILE-STATUS.
010100*
010200*    THE DAILY TRANSACTION FILE COMES OFF THE WEB/DESK FRONT END
010300*    AS PLAIN CARD-IMAGE TEXT, HENCE LINE SEQUENTIAL RATHER THAN
010400*    A FIXED-BLOCK FILE - SEE THE CLASS DIGITS CHECK AT 710-.
010500     SELECT TRANSACTION-FILE  ASSIGN TO ORDTFILE
010600         ORGANIZATION  IS LINE SEQUENTIAL
010700         FILE STATUS   IS WS-ORDTFILE-STATUS.
010800*
010900     SELECT REPORT-FILE       ASSIGN TO ORDRPT
011000         FILE STATUS   IS WS-REPORT-STATUS.
011100****************************************************************
011200 DATA DIVISION.
011300 FILE SECTION.
011400*
011500 FD  PRODUCT-FILE
011600     RECORDING MODE IS F.
011700 01  PROD-REC-FD                 PIC X(600).
011800*
011900 FD  CUSTOMER-FILE
012000     RECORDING MODE IS F.
012100 01  CUST-REC-FD                 PIC X(600).
012200*
012300 FD  USER-FILE
012400     RECORDING MODE IS F.
012500 01  USER-REC-FD                 PIC X(610).
012600*
012700 FD  ORDER-HEADER-FILE
012800     RECORDING MODE IS F.
012900 01  ORDH-REC-FD                 PIC X(600).
013000*
013100 FD  ORDER-DETAIL-FILE
013200     RECORDING MODE IS F.
013300 COPY ORDDCPY.
013400*
013500 FD  TRANSACTION-FILE
013600     RECORDING MODE IS F.
013700 COPY ORDTCPY.
013800*
013900 FD  REPORT-FILE
014000     RECORDING MODE IS F.
014100 01  REPORT-RECORD              PIC X(132).
014200****************************************************************
014300 WORKING-STORAGE SECTION.
014400****************************************************************
014500*
014600*    STANDALONE SUBSCRIPTS - LINE-ITEM TABLE WALK (CREATE/POST).
014700 77  WS-ITEM-IDX                 PIC S9(4)  COMP  VALUE 0.
014800 77  WS-ITEM-SUB                 PIC S9(4)  COMP  VALUE 0.
014900*
015000*
015100*    MASTER-FILE WORK RECORDS - MATCH THE FD BUFFERS ABOVE.
015200*    READ ... INTO MOVES THE FLAT FD BUFFER INTO ONE OF THESE;
015300*    REWRITE/WRITE MOVE IT BACK OUT WITH A FROM CLAUSE.
015400 COPY PRODCPY.
015500 COPY CUSTCPY.
015600 COPY USERCPY.
015700 COPY ORDHCPY.
015800 01  SYSTEM-DATE-AND-TIME.
015900     05  WS-CURRENT-DATE-6       PIC 9(6).
016000     05  WS-CURRENT-DATE-X  REDEFINES WS-CURRENT-DATE-6.
016100         10  WS-CURRENT-YY       PIC 9(2).
016200         10  WS-CURRENT-MM       PIC 9(2).
016300         10  WS-CURRENT-DD       PIC 9(2).
016400     05  WS-CURRENT-CENTURY      PIC 9(2).
016500     05  WS-CURRENT-TIME-8       PIC 9(8).
016600     05  WS-CURRENT-TIME-X  REDEFINES WS-CURRENT-TIME-8.
016700         10  WS-CURRENT-HH       PIC 9(2).
016800         10  WS-CURRENT-MN       PIC 9(2).
016900         10  WS-CURRENT-SS       PIC 9(2).
017000         10  WS-CURRENT-HS       PIC 9(2).
017100     05  WS-ORDH-DATE-OUT        PIC 9(8).
017200     05  FILLER                  PIC X(10)  VALUE SPACES.
017300*    WS-CURRENT-HS (HUNDREDTHS) RIDES ALONG IN THE REDEFINE
017400*    BECAUSE THE SYSTEM CLOCK HANDS BACK 8 DIGITS WHETHER THIS
017500*    RUN NEEDS THEM OR NOT - NOTHING TODAY PRINTS FINER THAN
017600*    HH:MM:SS, BUT THE FIELD IS THERE IF THAT EVER CHANGES.
017700*
017800 01  WS-DIAG-FIELD               PIC X(4)  VALUE SPACES.
017900     05  WS-DIAG-FIELD-N REDEFINES WS-DIAG-FIELD PIC S9(7) COMP-3.
018000*
018100*    ONE STATUS BYTE PAIR PER FILE, PLUS THE RUN'S HOUSEKEEPING
018200*    SWITCHES - EOF/FOUND/SKIP FLAGS ARE ALL PIC X SO THEY CAN
018300*    BE TESTED AGAINST A SINGLE LITERAL ('Y'/'N') RATHER THAN A
018400*    LEVEL-88 TABLE FOR WHAT IS ALWAYS A TWO-VALUE CONDITION.
018500 01  WS-FIELDS.
018600     05  WS-PRODFILE-STATUS      PIC X(2)  VALUE SPACES.
018700     05  WS-CUSTFILE-STATUS      PIC X(2)  VALUE SPACES.
018800     05  WS-USERFILE-STATUS      PIC X(2)  VALUE SPACES.
018900     05  WS-ORDHFILE-STATUS      PIC X(2)  VALUE SPACES.
019000     05  WS-ORDDFILE-STATUS      PIC X(2)  VALUE SPACES.
019100     05  WS-ORDTFILE-STATUS      PIC X(2)  VALUE SPACES.
019200     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
019300     05  WS-TRAN-EOF             PIC X     VALUE SPACES.
019400     05  WS-TRAN-SKIP            PIC X     VALUE 'N'.
019500     05  WS-TRAN-OK              PIC X     VALUE 'Y'.
019600     05  WS-PROD-RELKEY          PIC 9(9)  COMP  VALUE 0.
019700     05  WS-CUST-RELKEY          PIC 9(9)  COMP  VALUE 0.
019800     05  WS-USER-RELKEY          PIC 9(9)  COMP  VALUE 0.
019900     05  WS-ORDH-RELKEY          PIC 9(9)  COMP  VALUE 0.
020000     05  WS-PROD-FOUND           PIC X     VALUE 'N'.
020100     05  WS-CUST-FOUND           PIC X     VALUE 'N'.
020200     05  WS-USER-FOUND           PIC X     VALUE 'N'.
020300     05  WS-ORDH-FOUND           PIC X     VALUE 'N'.
020400     05  WS-CUST-SCAN-EOF        PIC X     VALUE 'N'.
020500     05  WS-ORDH-SCAN-EOF        PIC X     VALUE 'N'.
020600     05  WS-ORDD-SCAN-EOF        PIC X     VALUE 'N'.
020700     05  WS-VALIDATION-FAILED    PIC X     VALUE 'N'.
020800     05  FILLER                  PIC X(10) VALUE SPACES.
020900*
021000*    "HIGH" FIELDS ARE THE RELKEY-ASSIGNMENT COUNTERS BUILT BY
021100*    705- AT STARTUP; THE UPPERCASE-WORK FIELDS ARE CASE-FOLD
021200*    SCRATCH FOR THE STATUS/FILTER COMPARES IN THE 5XX- LIST
021300*    PARAGRAPHS, SINCE A CARD CAN COME IN AS "Pending" JUST AS
021400*    EASILY AS "PENDING".
021500 01  WORK-VARIABLES.
021600     05  WS-HIGH-ORDH-RELKEY     PIC 9(9)   COMP  VALUE 0.
021700     05  WS-HIGH-ORDD-ID         PIC 9(9)   COMP  VALUE 0.
021800     05  WS-HIGH-CUST-RELKEY     PIC 9(9)   COMP  VALUE 0.
021900     05  WS-NEXT-ORDD-ID         PIC 9(9)   COMP  VALUE 0.
022000     05  WS-LINE-QTY             PIC 9(9)   COMP  VALUE 0.
022100     05  WS-STATUS-UPPER         PIC X(10)  VALUE SPACES.
022200     05  WS-FILTER-UPPER         PIC X(10)  VALUE SPACES.
022300     05  WS-ROLE-POS             PIC S9(4)  COMP  VALUE 0.
022400     05  WS-ACCESS-GRANTED       PIC X      VALUE 'N'.
022500     05  FILLER                  PIC X(10)  VALUE SPACES.
022600*
022700*    ONE REQUESTED/PROCESSED PAIR PER TRANSACTION KIND - 850-
022800*    PRINTS THESE AT END OF RUN AND DERIVES "REJECTED" AS THE
022900*    DIFFERENCE RATHER THAN KEEPING A THIRD COUNTER PER KIND.
023000*    COMP-3 HERE, NOT COMP, BECAUSE THESE GET MOVED STRAIGHT
023100*    INTO EDITED REPORT FIELDS RATHER THAN USED AS SUBSCRIPTS.
023200 01  REPORT-TOTALS.
023300     05  NUM-TRAN-RECS         PIC S9(9)  COMP-3  VALUE +0.
023400     05  NUM-TRAN-ERRORS       PIC S9(9)  COMP-3  VALUE +0.
023500     05  NUM-CREATE-REQUESTS   PIC S9(9)  COMP-3  VALUE +0.
023600     05  NUM-CREATE-PROCESSED  PIC S9(9)  COMP-3  VALUE +0.
023700     05  NUM-CANCEL-REQUESTS   PIC S9(9)  COMP-3  VALUE +0.
023800     05  NUM-CANCEL-PROCESSED  PIC S9(9)  COMP-3  VALUE +0.
023900     05  NUM-STATUS-REQUESTS   PIC S9(9)  COMP-3  VALUE +0.
024000     05  NUM-STATUS-PROCESSED  PIC S9(9)  COMP-3  VALUE +0.
024100     05  NUM-LIST-REQUESTS     PIC S9(9)  COMP-3  VALUE +0.
024200     05  NUM-LIST-PROCESSED    PIC S9(9)  COMP-3  VALUE +0.
024300     05  NUM-ACCESS-REQUESTS   PIC S9(9)  COMP-3  VALUE +0.
024400     05  NUM-ACCESS-PROCESSED  PIC S9(9)  COMP-3  VALUE +0.
024500     05  NUM-DELETE-REQUESTS   PIC S9(9)  COMP-3  VALUE +0.
024600     05  NUM-DELETE-PROCESSED  PIC S9(9)  COMP-3  VALUE +0.
024700     05  FILLER                PIC X(10)  VALUE SPACES.
024800*
024900*    LINE-ITEM HOLDING TABLE - 730- FILLS THIS DURING VALIDATION,
025000*    742- READS IT BACK DURING POSTING.  20 LINES IS THE DESK'S
025100*    OWN CAP ON A SINGLE ORDER CARD, SAME LIMIT ORDT-ITEM-COUNT
025200*    IS CHECKED AGAINST ON THE TRANSACTION SIDE.
025300 01  WS-ORDD-ITEM-SAVE.
025400     05  WS-SAVE-PRODUCT-ID      PIC 9(9)  OCCURS 20 TIMES.
025500     05  WS-SAVE-QTY             PIC 9(9)  COMP  OCCURS 20 TIMES.
025600     05  WS-SAVE-UNIT-PRICE      PIC 9(9)V99 COMP-3 OCCURS 20 TIMES.
025700     05  FILLER                  PIC X(10)  VALUE SPACES.
025800*
025900*        *******************
026000*            report lines
026100*        *******************
026200*    RPT-RUN-BANNER OPENS THE REPORT - ONE PER RUN, WRITTEN AT
026300*    800- AFTER ADVANCING TO A FRESH PAGE.
026400 01  RPT-RUN-BANNER.
026500     05  FILLER                     PIC X(18)
026600               VALUE 'ORDBATCH RUN ON '.
026700     05  RPT-BANNER-CCYYMMDD        PIC 9(8).
026800     05  FILLER                     PIC X(7)   VALUE '  AT  '.
026900     05  RPT-BANNER-HH              PIC 99.
027000     05  FILLER                     PIC X      VALUE ':'.
027100     05  RPT-BANNER-MN              PIC 99.
027200     05  FILLER                     PIC X      VALUE ':'.
027300     05  RPT-BANNER-SS              PIC 99.
027400     05  FILLER                     PIC X(91)  VALUE SPACES.
027500*    ECHOES THE RAW 80-BYTE CARD IMAGE BACK ONTO THE REPORT SO
027600*    AN OPERATOR CAN MATCH A POSTED ORDER TO THE INPUT CARD THAT
027700*    PRODUCED IT WITHOUT PULLING THE TRANSACTION FILE.
027800 01  RPT-TRAN-DETAIL1.
027900     05  RPT-TRAN-TAG               PIC X(16)
028000                  VALUE '  TRAN ACCEPTED:'.
028100     05  FILLER                     PIC X(2)   VALUE SPACES.
028200     05  RPT-TRAN-RECORD            PIC X(80)  VALUE SPACES.
028300     05  FILLER                     PIC X(34)  VALUE SPACES.
028400*    ONE LINE PER ORDER ON ANY OF THE 5XX- LIST RUNS - SAME
028500*    LAYOUT WHETHER THE SELECTION WAS BY STATUS, BY USER, BOTH,
028600*    OR NEITHER, SO THE SUPPRESSED COLUMNS STILL LINE UP.
028700 01  RPT-LIST-LINE1.
028800     05  FILLER              PIC X(10)  VALUE '  ORDER  '.
028900     05  RPT-LIST-ORDH-ID    PIC Z(8)9.
029000     05  FILLER              PIC X(4)   VALUE SPACES.
029100     05  RPT-LIST-STATUS     PIC X(10).
029200     05  FILLER              PIC X(4)   VALUE SPACES.
029300     05  RPT-LIST-USER-ID    PIC Z(8)9.
029400     05  FILLER              PIC X(85)  VALUE SPACES.
029500*    TWO-PIECE REASON TEXT - ERR-MSG-DATA1 CARRIES THE SHORT
029600*    VALIDATION WORD (E.G. "BAD QTY" OR "CUST NOT FOUND"),
029700*    ERR-MSG-DATA2 CARRIES WHATEVER FIELD VALUE TRIPPED IT, SET
029800*    BY EACH REJECT PATH JUST BEFORE THE GO TO 299-.
029900 01  ERR-MSG-BAD-TRAN.
030000     05  FILLER              PIC X(23)
030100                  VALUE 'REJECTED - REASON:  '.
030200     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.
030300     05  ERR-MSG-DATA2              PIC X(74)  VALUE SPACES.
030400*    THE FOUR RECORDS BELOW ARE THE TITLE/COLUMN-HEAD/RULE/DATA
030500*    SET FOR THE CONTROL-TOTALS BLOCK WRITTEN BY 850- AT THE END
030600*    OF EVERY RUN - SEE CL*010.  REQUESTED/POSTED/REJECTED ARE
030700*    ACCUMULATED PER TRAN KIND IN REPORT-TOTALS BELOW.
030800 01  RPT-RUN-TOTALS-TITLE.
030900     05  FILLER  PIC X(36)
031000             VALUE 'END OF RUN - REQUESTS BY TRAN KIND'.
031100     05  FILLER  PIC X(96) VALUE SPACES.
031200 01  RPT-RUN-TOTALS-COLS.
031300     05  FILLER  PIC X(12) VALUE 'TRAN KIND'.
031400     05  FILLER  PIC X(12) VALUE 'REQUESTED'.
031500     05  FILLER  PIC X(12) VALUE 'POSTED'.
031600     05  FILLER  PIC X(12) VALUE 'REJECTED'.
031700     05  FILLER  PIC X(84) VALUE SPACES.
031800 01  RPT-RUN-TOTALS-RULE.
031900     05  FILLER  PIC X(48) VALUE ALL '='.
032000     05  FILLER  PIC X(84) VALUE SPACES.
032100*    ONE OF THESE MOVES INTO THE REPORT FOR EACH TRAN KIND -
032200*    CREATE, CANCEL, STATUS, ACCESS, DELETE - SEE 850-.
032300 01  RPT-RUN-TOTALS-LINE.
032400     05  RPT-KIND-NAME              PIC X(12).
032500     05  RPT-KIND-REQUESTED         PIC ZZZ,ZZ9.
032600     05  FILLER                     PIC X(5)     VALUE SPACES.
032700     05  RPT-KIND-POSTED            PIC ZZZ,ZZ9.
032800     05  FILLER                     PIC X(5)     VALUE SPACES.
032900     05  RPT-KIND-REJECTED          PIC ZZZ,ZZ9.
033000     05  FILLER              PIC X(89)   VALUE SPACES.
033100****************************************************************
033200 PROCEDURE DIVISION.
033300****************************************************************
033400*
033500*    MAINLINE.  ONE RUN OF THIS PROGRAM IS ONE BUSINESS DAY'S
033600*    WORTH OF ORDER ACTIVITY - EVERYTHING THE CATALOG DESK, THE
033700*    WAREHOUSE AND THE WEB ORDER HISTORY PAGE QUEUED UP SINCE
033800*    YESTERDAY'S RUN, ALL IN ONE CARD-IMAGE TRANSACTION FILE.
033900 000-MAIN.
034000     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
034100     ACCEPT WS-CURRENT-TIME-8 FROM TIME.
034200*    Y2K WINDOW - SYSTEM DATE STILL COMES BACK 2-DIGIT.  ANYTHING
034300*    BORN IN 50-99 IS A 1900s RECORD, 00-49 IS 2000s.  THIS RUN
034400*    WON'T SEE THE FAR SIDE OF THAT WINDOW FOR DECADES YET.
034500     IF WS-CURRENT-YY < 50
034600         MOVE 20 TO WS-CURRENT-CENTURY
034700     ELSE
034800         MOVE 19 TO WS-CURRENT-CENTURY
034900     END-IF.
035000*    ONE CCYYMMDD VALUE, COMPUTED ONCE, CARRIES THE WHOLE RUN -
035100*    THE REPORT BANNER AND EVERY ORDER HEADER WRITTEN TODAY
035200*    STAMP FROM THIS SAME FIELD SO THEY CAN NEVER DISAGREE.
035300     COMPUTE WS-ORDH-DATE-OUT =
035400             (WS-CURRENT-CENTURY * 1000000) +
035500             (WS-CURRENT-YY * 10000) +
035600             (WS-CURRENT-MM * 100) + WS-CURRENT-DD.
035700     DISPLAY 'ORDBATCH STARTED DATE = ' WS-CURRENT-MM '/'
035800            WS-CURRENT-DD '/' WS-CURRENT-YY '  (mm/dd/yy)'.
035900     DISPLAY '              TIME = ' WS-CURRENT-HH ':'
036000            WS-CURRENT-MN ':' WS-CURRENT-SS.
036100*
036200*    OPEN THE MASTERS, START THE REPORT, THEN WALK THE HIGH-KEY
036300*    FILES ONCE SO 750- AND 742- BELOW CAN HAND OUT THE NEXT
036400*    HEADER/DETAIL NUMBER WITHOUT A MASTER INDEX FILE TO ASK.
036500     PERFORM 700-OPEN-FILES.
036600     PERFORM 800-INIT-REPORT.
036700     PERFORM 705-FIND-HIGH-KEYS.
036800*
036900*    ONE TRANSACTION READ AHEAD OF THE LOOP, THEN ONE READ AT THE
037000*    BOTTOM OF EVERY PASS THROUGH 100- - STANDARD PRIMING READ.
037100     PERFORM 710-READ-TRAN-FILE.
037200     PERFORM 100-PROCESS-TRANSACTIONS
037300             UNTIL WS-TRAN-EOF = 'Y'.
037400*
037500     PERFORM 850-REPORT-TRAN-STATS.
037600     PERFORM 790-CLOSE-FILES.
037700*
037800     GOBACK.
037900*
038000*    TRANSACTION DISPATCH.  ONE CARD, ONE UNIT OF WORK.  A CARD
038100*    710- ALREADY FLAGGED AS BAD NEVER REACHES THE EVALUATE BELOW
038200*    - WS-TRAN-SKIP SHORT-CIRCUITS STRAIGHT TO "NOT OK" SO A
038300*    GARBLED USER-ID/ORDER-ID CANNOT LAND IN A RELATIVE KEY MOVE.
038400 100-PROCESS-TRANSACTIONS.
038500     ADD +1 TO NUM-TRAN-RECS.
038600     MOVE 'Y' TO WS-TRAN-OK.
038700     IF WS-TRAN-SKIP = 'Y'
038800         MOVE 'N' TO WS-TRAN-OK
038900     ELSE
039000     EVALUATE TRUE
039100        WHEN ORDT-CREATE
039200            ADD +1 TO NUM-CREATE-REQUESTS
039300            PERFORM 200-PROCESS-CREATE-TRAN THRU 200-EXIT
039400        WHEN ORDT-CANCEL
039500            ADD +1 TO NUM-CANCEL-REQUESTS
039600            PERFORM 300-PROCESS-CANCEL-TRAN THRU 300-EXIT
039700        WHEN ORDT-STATUS-UPD
039800            ADD +1 TO NUM-STATUS-REQUESTS
039900            PERFORM 400-PROCESS-STATUS-TRAN THRU 400-EXIT
040000        WHEN ORDT-LIST
040100            ADD +1 TO NUM-LIST-REQUESTS
040200            PERFORM 500-PROCESS-LIST-TRAN
040300        WHEN ORDT-ACCESS-CHK
040400            ADD +1 TO NUM-ACCESS-REQUESTS
040500            PERFORM 600-PROCESS-ACCESS-TRAN
040600        WHEN ORDT-DELETE
040700            ADD +1 TO NUM-DELETE-REQUESTS
040800            PERFORM 650-PROCESS-DELETE-TRAN
040900        WHEN OTHER
041000            MOVE 'INVALID TRANSACTION CODE:' TO ERR-MSG-DATA1
041100            MOVE ORDT-CODE TO ERR-MSG-DATA2
041200            PERFORM 299-REPORT-BAD-TRAN
041300     END-EVALUATE
041400     END-IF.
041500     IF WS-TRAN-OK = 'Y'
041600         PERFORM 830-REPORT-TRAN-PROCESSED
041700     END-IF.
041800     PERFORM 710-READ-TRAN-FILE.
041900*
042000*    CREATE A NEW ORDER.  THIS IS THE ALL-OR-NOTHING PATH PER
042100*    THE DESK'S STANDING RULE - EVERY LINE ITEM IS CHECKED BY
042200*    730- BEFORE 750-/740- EVER WRITES AN ORDER HEADER OR DETAIL
042300*    RECORD.  A SHORTAGE ON LINE 3 OF A 5-LINE ORDER KILLS ALL 5,
042400*    NOT JUST LINE 3 - THERE IS NO SUCH THING AS A PARTIAL ORDER.
042500 200-PROCESS-CREATE-TRAN.
042600     MOVE 'N' TO WS-VALIDATION-FAILED.
042700     PERFORM 715-READ-USER-BY-ID.
042800     IF WS-USER-FOUND NOT = 'Y'
042900         MOVE 'USER NOT ON FILE:    ' TO ERR-MSG-DATA1
043000         MOVE ORDT-USER-ID TO ERR-MSG-DATA2
043100         PERFORM 299-REPORT-BAD-TRAN
043200         GO TO 200-EXIT
043300     END-IF.
043400*    CUSTOMER RECORD IS KEYED OFF THE USER'S E-MAIL, NOT THE
043500*    USER-ID - ONE PERSON CAN LOG ON AS A USER BUT STILL NEED A
043600*    CUSTOMER RECORD OF THEIR OWN FOR SHIP-TO/BILL-TO PURPOSES.
043700*    FIRST ORDER FROM A GIVEN E-MAIL ADDS THE CUSTOMER RECORD.
043800     PERFORM 720-FIND-CUSTOMER-BY-EMAIL.
043900     IF WS-CUST-FOUND NOT = 'Y'
044000         PERFORM 721-ADD-CUSTOMER
044100     END-IF.
044200     PERFORM 730-VALIDATE-ORDER-ITEMS.
044300     IF WS-VALIDATION-FAILED = 'Y'
044400         PERFORM 299-REPORT-BAD-TRAN
044500         GO TO 200-EXIT
044600     END-IF.
044700     PERFORM 750-WRITE-ORDER-HEADER.
044800     PERFORM 740-POST-ORDER-ITEMS.
044900     ADD +1 TO NUM-CREATE-PROCESSED.
045000 200-EXIT.
045100     EXIT.
045200*
045300*    CANCEL A PENDING ORDER.  THREE GATES IN THIS ORDER AND THIS
045400*    ORDER ONLY - THE ORDER HAS TO EXIST, THE CARD'S USER-ID HAS
045500*    TO OWN IT, AND IT HAS TO STILL BE PENDING - BEFORE 760-
045600*    PUTS THE STOCK BACK AND THE HEADER FLIPS TO CANCELLED.
045700 300-PROCESS-CANCEL-TRAN.
045800     MOVE ORDT-ORDER-ID TO WS-ORDH-RELKEY.
045900     READ ORDER-HEADER-FILE INTO ORDH-REC
046000         INVALID KEY MOVE 'N' TO WS-ORDH-FOUND
046100         NOT INVALID KEY MOVE 'Y' TO WS-ORDH-FOUND
046200     END-READ.
046300     IF WS-ORDH-FOUND NOT = 'Y'
046400         MOVE 'ORDER NOT ON FILE:    ' TO ERR-MSG-DATA1
046500         MOVE ORDT-ORDER-ID TO ERR-MSG-DATA2
046600         PERFORM 299-REPORT-BAD-TRAN
046700         GO TO 300-EXIT
046800     END-IF.
046900*    OWNERSHIP GATE - ONE CUSTOMER CANNOT CANCEL ANOTHER
047000*    CUSTOMER'S ORDER JUST BY GUESSING THE ORDER-ID.
047100     IF ORDH-USER-ID NOT = ORDT-USER-ID
047200         MOVE 'NOT OWNER OF ORDER:   ' TO ERR-MSG-DATA1
047300         MOVE ORDT-ORDER-ID TO ERR-MSG-DATA2
047400         PERFORM 299-REPORT-BAD-TRAN
047500         GO TO 300-EXIT
047600     END-IF.
047700*    ELIGIBILITY GATE - ONLY A STILL-PENDING ORDER CAN BE
047800*    CANCELLED.  ONCE THE WAREHOUSE HAS SHIPPED IT THE DESK
047900*    HANDLES IT BY HAND, NOT THROUGH THIS TRANSACTION.
048000     IF NOT ORDH-STATUS-PENDING
048100         MOVE 'ORDER NOT PENDING:    ' TO ERR-MSG-DATA1
048200         MOVE ORDT-ORDER-ID TO ERR-MSG-DATA2
048300         PERFORM 299-REPORT-BAD-TRAN
048400         GO TO 300-EXIT
048500     END-IF.
048600     PERFORM 760-RESTORE-ITEM-STOCK.
048700     MOVE 'CANCELLED' TO ORDH-STATUS.
048800     REWRITE ORDH-REC-FD FROM ORDH-REC.
048900     ADD +1 TO NUM-CANCEL-PROCESSED.
049000 300-EXIT.
049100     EXIT.
049200*
049300*    STATUS UPDATE.  CUSTOMER SERVICE DESK TRANSACTION - MOVES
049400*    AN ORDER THROUGH ITS LIFECYCLE (PENDING/SHIPPED/ETC) AT THE
049500*    REP'S SAY-SO.  NO OWNERSHIP CHECK HERE - THAT GATE IS ONLY
049600*    ON THE CUSTOMER-FACING CANCEL TRANSACTION, NOT THIS ONE.
049700 400-PROCESS-STATUS-TRAN.
049800     MOVE ORDT-ORDER-ID TO WS-ORDH-RELKEY.
049900     READ ORDER-HEADER-FILE INTO ORDH-REC
050000         INVALID KEY MOVE 'N' TO WS-ORDH-FOUND
050100         NOT INVALID KEY MOVE 'Y' TO WS-ORDH-FOUND
050200     END-READ.
050300     IF WS-ORDH-FOUND NOT = 'Y'
050400         MOVE 'ORDER NOT ON FILE:    ' TO ERR-MSG-DATA1
050500         MOVE ORDT-ORDER-ID TO ERR-MSG-DATA2
050600         PERFORM 299-REPORT-BAD-TRAN
050700         GO TO 400-EXIT
050800     END-IF.
050900     MOVE ORDT-STATUS-VAL TO ORDH-STATUS.
051000     REWRITE ORDH-REC-FD FROM ORDH-REC.
051100     ADD +1 TO NUM-STATUS-PROCESSED.
051200 400-EXIT.
051300     EXIT.
051400*
051500*    LIST REQUEST.  FEEDS THE WEB ORDER HISTORY PAGE AND THE
051600*    CUSTOMER SERVICE DESK SCREEN OFF THE SAME TRANSACTION -
051700*    WHICH FILTER CARDS COME FILLED IN PICKS THE SCAN BELOW.
051800*    NO FILTERS AT ALL MEANS THE FULL ORDER FILE, TOP TO BOTTOM.
051900 500-PROCESS-LIST-TRAN.
052000     IF ORDT-FILTER-USER-ID NOT = 0 AND ORDT-FILTER-STATUS NOT = SPACES
052100         PERFORM 540-LIST-BY-USER-STATUS
052200     ELSE
052300       IF ORDT-FILTER-USER-ID NOT = 0
052400           PERFORM 530-LIST-BY-USER
052500       ELSE
052600         IF ORDT-FILTER-STATUS NOT = SPACES
052700             PERFORM 520-LIST-BY-STATUS
052800         ELSE
052900             PERFORM 510-LIST-ALL-ORDERS
053000         END-IF
053100       END-IF
053200     END-IF.
053300     ADD +1 TO NUM-LIST-PROCESSED.
053400*
053500*    NO FILTER CARD - WALK THE ORDER HEADER FILE RELKEY BY
053600*    RELKEY AND PRINT EVERY RECORD THAT IS STILL ON FILE.
053700 510-LIST-ALL-ORDERS.
053800     MOVE 1 TO WS-ORDH-RELKEY.
053900     MOVE 'N' TO WS-ORDH-SCAN-EOF.
054000     PERFORM 560-READ-NEXT-ORDH UNTIL WS-ORDH-SCAN-EOF = 'Y'.
054100*
054200*    STATUS-ONLY FILTER CARD - UPPERCASE THE FILTER ONCE HERE
054300*    SO 521- BELOW CAN DO A STRAIGHT COMPARE AGAINST EACH
054400*    HEADER'S STATUS WITHOUT RE-FOLDING CASE EVERY TIME THROUGH.
054500 520-LIST-BY-STATUS.
054600     MOVE ORDT-FILTER-STATUS TO WS-FILTER-UPPER.
054700     INSPECT WS-FILTER-UPPER CONVERTING
054800             'abcdefghijklmnopqrstuvwxyz' TO
054900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055000     MOVE 1 TO WS-ORDH-RELKEY.
055100     MOVE 'N' TO WS-ORDH-SCAN-EOF.
055200     PERFORM 521-LIST-BY-STATUS-STEP
055300             UNTIL WS-ORDH-SCAN-EOF = 'Y'.
055400*
055500 521-LIST-BY-STATUS-STEP.
055600     READ ORDER-HEADER-FILE INTO ORDH-REC
055700         INVALID KEY MOVE 'Y' TO WS-ORDH-SCAN-EOF
055800         NOT INVALID KEY
055900             MOVE ORDH-STATUS TO WS-STATUS-UPPER
056000             INSPECT WS-STATUS-UPPER CONVERTING
056100                 'abcdefghijklmnopqrstuvwxyz' TO
056200                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
056300             IF WS-STATUS-UPPER = WS-FILTER-UPPER
056400                 PERFORM 830-REPORT-LIST-LINE
056500             END-IF
056600             ADD +1 TO WS-ORDH-RELKEY
056700     END-READ.
056800*
056900*    USER-ONLY FILTER CARD - THE WEB ORDER HISTORY PAGE'S MAIN
057000*    USE OF THIS TRANSACTION, ONE CUSTOMER'S OWN ORDER LIST.
057100 530-LIST-BY-USER.
057200     MOVE 1 TO WS-ORDH-RELKEY.
057300     MOVE 'N' TO WS-ORDH-SCAN-EOF.
057400     PERFORM 531-LIST-BY-USER-STEP
057500             UNTIL WS-ORDH-SCAN-EOF = 'Y'.
057600*
057700 531-LIST-BY-USER-STEP.
057800     READ ORDER-HEADER-FILE INTO ORDH-REC
057900         INVALID KEY MOVE 'Y' TO WS-ORDH-SCAN-EOF
058000         NOT INVALID KEY
058100             IF ORDH-USER-ID = ORDT-FILTER-USER-ID
058200                 PERFORM 830-REPORT-LIST-LINE
058300             END-IF
058400             ADD +1 TO WS-ORDH-RELKEY
058500     END-READ.
058600*
058700*    BOTH FILTERS PUNCHED - NARROWS THE USER'S OWN LIST DOWN TO
058800*    ONE STATUS, E.G. "JUST MY PENDING ORDERS."  SAME UPPERCASE
058900*    TRICK AS 520- SO THE CARD CAN COME IN ANY CASE.
059000 540-LIST-BY-USER-STATUS.
059100     MOVE ORDT-FILTER-STATUS TO WS-FILTER-UPPER.
059200     INSPECT WS-FILTER-UPPER CONVERTING
059300             'abcdefghijklmnopqrstuvwxyz' TO
059400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
059500     MOVE 1 TO WS-ORDH-RELKEY.
059600     MOVE 'N' TO WS-ORDH-SCAN-EOF.
059700     PERFORM 541-LIST-BY-USER-STATUS-STEP
059800             UNTIL WS-ORDH-SCAN-EOF = 'Y'.
059900*
060000 541-LIST-BY-USER-STATUS-STEP.
060100     READ ORDER-HEADER-FILE INTO ORDH-REC
060200         INVALID KEY MOVE 'Y' TO WS-ORDH-SCAN-EOF
060300         NOT INVALID KEY
060400             MOVE ORDH-STATUS TO WS-STATUS-UPPER
060500             INSPECT WS-STATUS-UPPER CONVERTING
060600                 'abcdefghijklmnopqrstuvwxyz' TO
060700                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
060800             IF ORDH-USER-ID = ORDT-FILTER-USER-ID
060900                AND WS-STATUS-UPPER = WS-FILTER-UPPER
061000                 PERFORM 830-REPORT-LIST-LINE
061100             END-IF
061200             ADD +1 TO WS-ORDH-RELKEY
061300     END-READ.
061400*
061500*    NO FILTER CARD AT ALL - EVERY ORDER HEADER STILL ON FILE,
061600*    IN RELKEY ORDER, GOES TO THE REPORT.
061700 560-READ-NEXT-ORDH.
061800     READ ORDER-HEADER-FILE INTO ORDH-REC
061900         INVALID KEY MOVE 'Y' TO WS-ORDH-SCAN-EOF
062000         NOT INVALID KEY
062100             PERFORM 830-REPORT-LIST-LINE
062200             ADD +1 TO WS-ORDH-RELKEY
062300     END-READ.
062400*
062500*    ACCESS CHECK.  THE ORDER INQUIRY SCREEN ASKS THIS BEFORE IT
062600*    WILL SHOW A GIVEN ORDER TO A GIVEN LOGON - EITHER THE USER
062700*    OWNS THE ORDER, OR THE USER'S ROLE CARRIES "ADMIN" SOMEWHERE
062800*    IN IT.  NOTHING IS WRITTEN HERE, THIS IS A YES/NO CHECK ONLY.
062900 600-PROCESS-ACCESS-TRAN.
063000     MOVE 'N' TO WS-ACCESS-GRANTED.
063100     PERFORM 715-READ-USER-BY-ID.
063200     IF WS-USER-FOUND = 'Y'
063300         MOVE 0 TO WS-ROLE-POS
063400*        SUBSTRING CHECK, NOT AN EQUAL COMPARE - A ROLE OF
063500*        "SUPERADMIN" OR "ADMIN-L2" STILL GRANTS ACCESS.
063600         INSPECT USER-ROLE TALLYING WS-ROLE-POS
063700                 FOR ALL 'ADMIN'
063800         IF WS-ROLE-POS > 0
063900             MOVE 'Y' TO WS-ACCESS-GRANTED
064000         END-IF
064100     END-IF.
064200     IF WS-ACCESS-GRANTED NOT = 'Y'
064300*        NOT AN ADMIN - FALL BACK TO THE OWNERSHIP CHECK, SAME
064400*        RULE THE CANCEL TRANSACTION USES AT 300-.
064500         MOVE ORDT-ORDER-ID TO WS-ORDH-RELKEY
064600         READ ORDER-HEADER-FILE INTO ORDH-REC
064700             INVALID KEY MOVE 'N' TO WS-ORDH-FOUND
064800             NOT INVALID KEY MOVE 'Y' TO WS-ORDH-FOUND
064900         END-READ
065000         IF WS-ORDH-FOUND = 'Y' AND ORDH-USER-ID = ORDT-USER-ID
065100             MOVE 'Y' TO WS-ACCESS-GRANTED
065200         END-IF
065300     END-IF.
065400     IF WS-ACCESS-GRANTED = 'Y'
065500         ADD +1 TO NUM-ACCESS-PROCESSED
065600     ELSE
065700         MOVE 'ACCESS DENIED, ORDER: ' TO ERR-MSG-DATA1
065800         MOVE ORDT-ORDER-ID TO ERR-MSG-DATA2
065900         PERFORM 299-REPORT-BAD-TRAN
066000     END-IF.
066100*
066200*    HEADER-ONLY DELETE, PER CL*007 - DETAIL LINES ARE LEFT ON
066300*    THE DETAIL FILE UNTOUCHED.  DESK PROCEDURE TREATS THE
066400*    DETAIL FILE AS A HISTORICAL LOG, NOT SOMETHING TO PURGE.
066500 650-PROCESS-DELETE-TRAN.
066600     MOVE ORDT-ORDER-ID TO WS-ORDH-RELKEY.
066700     DELETE ORDER-HEADER-FILE
066800         INVALID KEY MOVE 'N' TO WS-ORDH-FOUND
066900         NOT INVALID KEY MOVE 'Y' TO WS-ORDH-FOUND
067000     END-DELETE.
067100     IF WS-ORDH-FOUND = 'Y'
067200         ADD +1 TO NUM-DELETE-PROCESSED
067300     ELSE
067400         MOVE 'ORDER NOT ON FILE:    ' TO ERR-MSG-DATA1
067500         MOVE ORDT-ORDER-ID TO ERR-MSG-DATA2
067600         PERFORM 299-REPORT-BAD-TRAN
067700     END-IF.
067800*
067900*    COMMON REJECT HANDLER - EVERY "GO TO ...-EXIT" ABOVE ROUTES
068000*    THROUGH HERE FIRST.  ONE COUNTER, ONE REPORT LINE FORMAT,
068100*    FOR EVERY FLAVOR OF REJECTED CARD IN THE WHOLE RUN.
068200 299-REPORT-BAD-TRAN.
068300     ADD +1 TO NUM-TRAN-ERRORS.
068400     MOVE 'N' TO WS-TRAN-OK.
068500     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 2.
068600*
068700*    CL*010 - ONE STATUS CHECK COVERS ALL FIVE FILES NOW, NOT
068800*    JUST THE TRAN FILE; ANY OF THEM BEING BAD ABORTS THE RUN.
068900 700-OPEN-FILES.
069000     OPEN INPUT  TRANSACTION-FILE
069100          I-O    PRODUCT-FILE
069200                 CUSTOMER-FILE
069300                 USER-FILE
069400                 ORDER-HEADER-FILE.
069500     OPEN OUTPUT REPORT-FILE.
069600     IF WS-ORDTFILE-STATUS NOT = '00' OR
069700        WS-PRODFILE-STATUS NOT = '00' OR
069800        WS-CUSTFILE-STATUS NOT = '00' OR
069900        WS-USERFILE-STATUS NOT = '00' OR
070000        WS-ORDHFILE-STATUS NOT = '00'
070100         PERFORM 701-ABORT-ON-OPEN-FAILURE
070200     END-IF.
070300*
070400*    GOBACK HAPPENS LATER, AT THE BOTTOM OF 000-MAIN, NOT HERE -
070500*    WS-TRAN-EOF = 'Y' DRIVES THE MAIN LOOP STRAIGHT TO THE
070600*    CLOSE/GOBACK STEPS WITHOUT READING A SINGLE TRANSACTION.
070700 701-ABORT-ON-OPEN-FAILURE.
070800     DISPLAY 'ORDBATCH - ONE OR MORE MASTER/TRAN FILES FAILED'.
070900     DISPLAY '   TRANFILE=' WS-ORDTFILE-STATUS
071000               '  PRODFILE=' WS-PRODFILE-STATUS
071100               '  CUSTFILE=' WS-CUSTFILE-STATUS.
071200     DISPLAY '   USERFILE=' WS-USERFILE-STATUS
071300               '  ORDHFILE=' WS-ORDHFILE-STATUS.
071400     DISPLAY 'RUN ABORTED - NO TRANSACTIONS WILL BE PROCESSED'.
071500     MOVE 16 TO RETURN-CODE.
071600     MOVE 'Y' TO WS-TRAN-EOF.
071700*
071800*    THESE FILES CARRY NO "LAST KEY USED" MASTER RECORD OF THEIR
071900*    OWN, SO EVERY RUN RE-DISCOVERS THE HIGH RELATIVE KEY BY
072000*    WALKING EACH MASTER ONCE AT STARTUP.  740-/750- ADD 1 TO
072100*    WHATEVER THIS STEP FINDS TO HAND OUT THE NEXT ID.
072200 705-FIND-HIGH-KEYS.
072300     MOVE 1 TO WS-ORDH-RELKEY.
072400     MOVE 'N' TO WS-ORDH-SCAN-EOF.
072500     PERFORM 706-FIND-HIGH-ORDH-STEP
072600             UNTIL WS-ORDH-SCAN-EOF = 'Y'.
072700     MOVE 1 TO WS-CUST-RELKEY.
072800     MOVE 'N' TO WS-CUST-SCAN-EOF.
072900     PERFORM 707-FIND-HIGH-CUST-STEP
073000             UNTIL WS-CUST-SCAN-EOF = 'Y'.
073100     MOVE 'N' TO WS-ORDD-SCAN-EOF.
073200     OPEN INPUT ORDER-DETAIL-FILE.
073300     PERFORM 708-FIND-HIGH-ORDD-STEP
073400             UNTIL WS-ORDD-SCAN-EOF = 'Y'.
073500     CLOSE ORDER-DETAIL-FILE.
073600     OPEN EXTEND ORDER-DETAIL-FILE.
073700     MOVE WS-HIGH-ORDD-ID TO WS-NEXT-ORDD-ID.
073800*
073900*    ORDER-DETAIL-FILE IS SEQUENTIAL, NOT RELATIVE, SO THERE IS
074000*    NO RELKEY TO JUST COUNT UP FROM - THE HIGH ODT-ID ACTUALLY
074100*    ON THE FILE HAS TO BE FOUND BY READING EVERY RECORD.
074200 708-FIND-HIGH-ORDD-STEP.
074300     READ ORDER-DETAIL-FILE
074400         AT END MOVE 'Y' TO WS-ORDD-SCAN-EOF
074500         NOT AT END
074600             IF ODT-ID > WS-HIGH-ORDD-ID
074700                 MOVE ODT-ID TO WS-HIGH-ORDD-ID
074800             END-IF
074900     END-READ.
075000*
075100 706-FIND-HIGH-ORDH-STEP.
075200     READ ORDER-HEADER-FILE INTO ORDH-REC
075300         INVALID KEY MOVE 'Y' TO WS-ORDH-SCAN-EOF
075400         NOT INVALID KEY
075500             MOVE WS-ORDH-RELKEY TO WS-HIGH-ORDH-RELKEY
075600             ADD +1 TO WS-ORDH-RELKEY
075700     END-READ.
075800*
075900 707-FIND-HIGH-CUST-STEP.
076000     READ CUSTOMER-FILE INTO CUST-REC
076100         INVALID KEY MOVE 'Y' TO WS-CUST-SCAN-EOF
076200         NOT INVALID KEY
076300             MOVE WS-CUST-RELKEY TO WS-HIGH-CUST-RELKEY
076400             ADD +1 TO WS-CUST-RELKEY
076500     END-READ.
076600*
076700*    CL*010 - CARD-IMAGE USER-ID/ORDER-ID ARE PLAIN PIC 9 BUT
076800*    THE FILE IS TEXT, NOT PACKED - A HAND-EDITED OR TRUNCATED
076900*    CARD CAN LAND NON-NUMERIC HERE.  CLASS DIGITS CATCHES IT
077000*    BEFORE IT REACHES A RELATIVE KEY MOVE.
077100 710-READ-TRAN-FILE.
077200     READ TRANSACTION-FILE
077300         AT END MOVE 'Y' TO WS-TRAN-EOF
077400     END-READ.
077500     MOVE 'N' TO WS-TRAN-SKIP.
077600     IF WS-TRAN-EOF NOT = 'Y' AND WS-ORDTFILE-STATUS NOT = '00'
077700         MOVE 'TRAN FILE READ FAILED, FILE STATUS ' TO
077800                     ERR-MSG-DATA1
077900         MOVE WS-ORDTFILE-STATUS TO ERR-MSG-DATA2
078000         PERFORM 299-REPORT-BAD-TRAN
078100         MOVE 'Y' TO WS-TRAN-EOF
078200     END-IF.
078300     IF WS-TRAN-EOF NOT = 'Y'
078400         IF ORDT-USER-ID IS NOT DIGITS OR
078500            ORDT-ORDER-ID IS NOT DIGITS
078600             MOVE 'CARD HAS NON-NUMERIC USER/ORDER ID' TO
078700                         ERR-MSG-DATA1
078800             MOVE ORDT-REC(1:66) TO ERR-MSG-DATA2
078900             PERFORM 299-REPORT-BAD-TRAN
079000             MOVE 'Y' TO WS-TRAN-SKIP
079100         END-IF
079200     END-IF.
079300*
079400*    SHARED BY CREATE, ACCESS-CHECK AND STATUS PATHS - ORDT-USER-
079500*    ID IS A RELATIVE KEY ON USER-FILE, SO THIS IS A DIRECT READ,
079600*    NOT A SCAN.
079700 715-READ-USER-BY-ID.
079800     MOVE ORDT-USER-ID TO WS-USER-RELKEY.
079900     READ USER-FILE INTO USER-REC
080000         INVALID KEY MOVE 'N' TO WS-USER-FOUND
080100         NOT INVALID KEY MOVE 'Y' TO WS-USER-FOUND
080200     END-READ.
080300*
080400*    CUSTOMER-FILE HAS NO EMAIL INDEX, JUST THE RELATIVE KEY, SO
080500*    FINDING A CUSTOMER BY E-MAIL MEANS A SEQUENTIAL SCAN FROM
080600*    RECORD 1.  CUSTOMER COUNTS ARE SMALL ENOUGH THIS HAS NEVER
080700*    NEEDED TO BE FASTER.
080800 720-FIND-CUSTOMER-BY-EMAIL.
080900     MOVE 'N' TO WS-CUST-FOUND.
081000     MOVE 1 TO WS-CUST-RELKEY.
081100     MOVE 'N' TO WS-CUST-SCAN-EOF.
081200     PERFORM 722-SCAN-CUSTOMER-STEP
081300             UNTIL WS-CUST-SCAN-EOF = 'Y' OR WS-CUST-FOUND = 'Y'.
081400*
081500 722-SCAN-CUSTOMER-STEP.
081600     READ CUSTOMER-FILE INTO CUST-REC
081700         INVALID KEY MOVE 'Y' TO WS-CUST-SCAN-EOF
081800         NOT INVALID KEY
081900             IF CUST-EMAIL = USER-EMAIL
082000                 MOVE 'Y' TO WS-CUST-FOUND
082100             ELSE
082200                 ADD +1 TO WS-CUST-RELKEY
082300             END-IF
082400     END-READ.
082500*
082600*    FIRST ORDER SEEN FOR THIS E-MAIL - CUSTOMER RECORD IS BUILT
082700*    STRAIGHT FROM THE USER'S OWN PROFILE FIELDS, DESK DOES NOT
082800*    RE-KEY ANYTHING THE LOGON ALREADY HAS ON FILE.
082900 721-ADD-CUSTOMER.
083000     ADD +1 TO WS-HIGH-CUST-RELKEY.
083100     MOVE WS-HIGH-CUST-RELKEY TO WS-CUST-RELKEY.
083200     MOVE WS-HIGH-CUST-RELKEY TO CUST-ID.
083300     MOVE USER-FULLNAME       TO CUST-NAME.
083400     MOVE USER-PHONE          TO CUST-PHONE.
083500     MOVE USER-EMAIL          TO CUST-EMAIL.
083600     MOVE USER-ADDR           TO CUST-ADDR.
083700     WRITE CUST-REC-FD FROM CUST-REC.
083800     MOVE 'Y' TO WS-CUST-FOUND.
083900*
084000*    VALIDATION PASS - NOTHING IS WRITTEN ANYWHERE IN THIS
084100*    PARAGRAPH.  EVERY LINE ITEM ON THE CARD IS CHECKED AND ITS
084200*    PRICE/QTY SAVED OFF TO WS-ORDD-ITEM-SAVE; 740- BELOW DOES
084300*    THE ACTUAL WRITING ONLY AFTER ALL LINES HAVE PASSED HERE.
084400 730-VALIDATE-ORDER-ITEMS.
084500     MOVE 'N' TO WS-VALIDATION-FAILED.
084600     MOVE 1 TO WS-ITEM-IDX.
084700     PERFORM 732-VALIDATE-ITEM-STEP
084800             UNTIL WS-ITEM-IDX > ORDT-ITEM-COUNT
084900                 OR WS-VALIDATION-FAILED = 'Y'.
085000*
085100 732-VALIDATE-ITEM-STEP.
085200     MOVE ORDT-ITEM-PRODUCT(WS-ITEM-IDX) TO WS-PROD-RELKEY.
085300     READ PRODUCT-FILE INTO PROD-REC
085400         INVALID KEY MOVE 'N' TO WS-PROD-FOUND
085500         NOT INVALID KEY MOVE 'Y' TO WS-PROD-FOUND
085600     END-READ.
085700     IF WS-PROD-FOUND NOT = 'Y'
085800         MOVE 'PRODUCT NOT ON FILE: ' TO ERR-MSG-DATA1
085900         MOVE ORDT-ITEM-PRODUCT(WS-ITEM-IDX) TO WS-DIAG-FIELD
086000         MOVE WS-DIAG-FIELD TO ERR-MSG-DATA2
086100         MOVE 'Y' TO WS-VALIDATION-FAILED
086200     ELSE
086300*        STOCK CHECK - A SHORT LINE KILLS THE WHOLE ORDER, IT
086400*        DOES NOT SHIP A PARTIAL QUANTITY.  PER THE ALL-OR-
086500*        NOTHING RULE, WS-VALIDATION-FAILED STOPS THE PERFORM
086600*        UNTIL AT 730- BEFORE ANY STOCK IS ACTUALLY DEDUCTED.
086700         IF PROD-QTY < ORDT-ITEM-QTY(WS-ITEM-IDX)
086800             MOVE 'INSUFFICIENT STOCK:  ' TO ERR-MSG-DATA1
086900             MOVE ORDT-ITEM-PRODUCT(WS-ITEM-IDX) TO
087000                         WS-DIAG-FIELD
087100             MOVE WS-DIAG-FIELD TO ERR-MSG-DATA2
087200             MOVE 'Y' TO WS-VALIDATION-FAILED
087300         ELSE
087400             MOVE ORDT-ITEM-PRODUCT(WS-ITEM-IDX) TO
087500                         WS-SAVE-PRODUCT-ID(WS-ITEM-IDX)
087600             MOVE ORDT-ITEM-QTY(WS-ITEM-IDX) TO
087700                         WS-SAVE-QTY(WS-ITEM-IDX)
087800*                UNIT PRICE COMES OFF THE MASTER AT VALIDATION
087900*                TIME, NOT OFF THE CARD - THE CARD ONLY CARRIES
088000*                PRODUCT-ID AND QTY, NEVER A PRICE.
088100             MOVE PROD-PRICE TO
088200                         WS-SAVE-UNIT-PRICE(WS-ITEM-IDX)
088300             ADD +1 TO WS-ITEM-IDX
088400         END-IF
088500     END-IF.
088600*
088700*    ALL LINES PASSED 730- OR THIS WOULD NEVER HAVE BEEN CALLED.
088800*    WRITES ONE ORDER-DETAIL RECORD PER LINE AND DEDUCTS THE
088900*    QUANTITY FROM ON-HAND STOCK - THE ONE PLACE IN THE WHOLE
089000*    PROGRAM WHERE PROD-QTY ACTUALLY GOES DOWN.
089100 740-POST-ORDER-ITEMS.
089200     MOVE 1 TO WS-ITEM-SUB.
089300     PERFORM 742-POST-ITEM-STEP
089400             UNTIL WS-ITEM-SUB > ORDT-ITEM-COUNT.
089500*
089600 742-POST-ITEM-STEP.
089700     ADD +1 TO WS-NEXT-ORDD-ID.
089800     MOVE WS-NEXT-ORDD-ID TO ODT-ID.
089900     MOVE ORDH-ID TO ODT-ORDER-ID.
090000     MOVE WS-SAVE-PRODUCT-ID(WS-ITEM-SUB) TO ODT-PRODUCT-ID.
090100     MOVE WS-SAVE-QTY(WS-ITEM-SUB) TO ODT-QTY.
090200     MOVE WS-SAVE-UNIT-PRICE(WS-ITEM-SUB) TO ODT-UNIT-PRICE.
090300*    ROUNDED AT WRITE TIME ONLY, PER CL*008 - THE DETAIL LINE'S
090400*    OWN EXTENDED TOTAL IS THE ONLY PLACE A FRACTION OF A CENT
090500*    EVER GETS ROUNDED AWAY; NOTHING UPSTREAM CARRIES A ROUNDED
090600*    VALUE BACK INTO A MASTER FIELD.
090700     COMPUTE ODT-TOTAL-PRICE ROUNDED =
090800             ODT-QTY * ODT-UNIT-PRICE.
090900     WRITE ORDD-REC.
091000     MOVE WS-SAVE-PRODUCT-ID(WS-ITEM-SUB) TO WS-PROD-RELKEY.
091100     READ PRODUCT-FILE INTO PROD-REC.
091200     COMPUTE PROD-QTY = PROD-QTY - WS-SAVE-QTY(WS-ITEM-SUB).
091300     REWRITE PROD-REC-FD FROM PROD-REC.
091400     ADD +1 TO WS-ITEM-SUB.
091500*
091600*    NEW ORDER HEADER, STATUS ALWAYS "PENDING" AT BIRTH - IT ONLY
091700*    EVER MOVES TO A DIFFERENT STATUS THROUGH 300- OR 400- LATER.
091800 750-WRITE-ORDER-HEADER.
091900     ADD +1 TO WS-HIGH-ORDH-RELKEY.
092000     MOVE WS-HIGH-ORDH-RELKEY TO WS-ORDH-RELKEY.
092100     MOVE WS-HIGH-ORDH-RELKEY TO ORDH-ID.
092200     MOVE WS-ORDH-DATE-OUT TO ORDH-DATE.
092300     MOVE WS-CURRENT-TIME-8(1:6) TO ORDH-TIME.
092400     MOVE 'PENDING' TO ORDH-STATUS.
092500     MOVE ORDT-NOTES TO ORDH-NOTES.
092600     MOVE ORDT-USER-ID TO ORDH-USER-ID.
092700     MOVE CUST-ID TO ORDH-CUST-ID.
092800     WRITE ORDH-REC-FD FROM ORDH-REC.
092900*
093000*    MIRROR IMAGE OF 740- - A CANCEL HAS TO CLOSE OUT ORDER-
093100*    DETAIL-FILE FROM EXTEND MODE AND REOPEN IT INPUT TO READ THE
093200*    CANCELLED ORDER'S OWN LINES BACK, THEN REOPEN EXTEND AGAIN
093300*    SO 742- CAN STILL APPEND FOR THE NEXT CREATE IN THE RUN.
093400 760-RESTORE-ITEM-STOCK.
093500     MOVE 'N' TO WS-ORDD-SCAN-EOF.
093600     CLOSE ORDER-DETAIL-FILE.
093700     OPEN INPUT ORDER-DETAIL-FILE.
093800     PERFORM 762-RESTORE-ITEM-STEP
093900             UNTIL WS-ORDD-SCAN-EOF = 'Y'.
094000     CLOSE ORDER-DETAIL-FILE.
094100     OPEN EXTEND ORDER-DETAIL-FILE.
094200*
094300 762-RESTORE-ITEM-STEP.
094400     READ ORDER-DETAIL-FILE
094500         AT END MOVE 'Y' TO WS-ORDD-SCAN-EOF
094600         NOT AT END
094700             IF ODT-ORDER-ID = ORDH-ID
094800                 MOVE ODT-PRODUCT-ID TO WS-PROD-RELKEY
094900                 READ PRODUCT-FILE INTO PROD-REC
095000                     INVALID KEY CONTINUE
095100                     NOT INVALID KEY
095200                         COMPUTE PROD-QTY =
095300                                 PROD-QTY + ODT-QTY
095400                         REWRITE PROD-REC-FD FROM PROD-REC
095500                 END-READ
095600             END-IF
095700     END-READ.
095800*
095900*    END OF RUN - EVERYTHING OPENED AT 700- GETS CLOSED HERE,
096000*    WHETHER THE RUN PROCESSED A FULL DAY'S CARDS OR ABORTED
096100*    EARLY AT 701-.
096200 790-CLOSE-FILES.
096300     CLOSE TRANSACTION-FILE
096400           PRODUCT-FILE
096500           CUSTOMER-FILE
096600           USER-FILE
096700           ORDER-HEADER-FILE
096800           ORDER-DETAIL-FILE
096900           REPORT-FILE.
097000*
097100*    CL*010 - BANNER CARRIES ONE 8-DIGIT RUN DATE NOW, SAME
097200*    FIELD THE ORDER HEADER WRITE USES, RATHER THAN A SEPARATE
097300*    MM/DD/YY BREAKOUT KEPT JUST FOR PRINT.  TOP-OF-FORM
097400*    MNEMONIC FORCES THE NEW PAGE.
097500 800-INIT-REPORT.
097600     MOVE WS-ORDH-DATE-OUT TO RPT-BANNER-CCYYMMDD.
097700     MOVE WS-CURRENT-HH   TO RPT-BANNER-HH.
097800     MOVE WS-CURRENT-MN   TO RPT-BANNER-MN.
097900     MOVE WS-CURRENT-SS   TO RPT-BANNER-SS.
098000     WRITE REPORT-RECORD FROM RPT-RUN-BANNER
098100         AFTER ADVANCING TOP-OF-FORM.
098200*
098300*    ONE LINE PER ACCEPTED CARD (CREATE/CANCEL/STATUS/ACCESS/
098400*    DELETE) - THE RAW 80-BYTE CARD IMAGE PRINTS AS-IS SO AN
098500*    OPERATOR CAN TRACE A REPORT LINE BACK TO THE TRANSACTION
098600*    FILE RECORD THAT CAUSED IT.
098700 830-REPORT-TRAN-PROCESSED.
098800     MOVE ORDT-REC(1:80) TO RPT-TRAN-RECORD.
098900     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.
099000*
099100*    ONE LINE PER ORDER RETURNED BY A LIST REQUEST - 510-/520-/
099200*    530-/540-/560- ALL PERFORM THIS SAME PARAGRAPH SO THE
099300*    REPORT LINE LOOKS THE SAME NO MATTER WHICH FILTER FOUND IT.
099400 830-REPORT-LIST-LINE.
099500     MOVE ORDH-ID       TO RPT-LIST-ORDH-ID.
099600     MOVE ORDH-STATUS   TO RPT-LIST-STATUS.
099700     MOVE ORDH-USER-ID  TO RPT-LIST-USER-ID.
099800     WRITE REPORT-RECORD FROM RPT-LIST-LINE1.
099900*
100000*    END-OF-RUN CONTROL TOTALS, PER CL*010 - ONE LINE PER
100100*    TRANSACTION KIND SHOWING HOW MANY CAME IN, HOW MANY POSTED,
100200*    AND HOW MANY WERE REJECTED, SO OPERATIONS CAN BALANCE THE
100300*    RUN WITHOUT COUNTING REPORT LINES BY HAND.
100400 850-REPORT-TRAN-STATS.
100500     WRITE REPORT-RECORD FROM RPT-RUN-TOTALS-TITLE AFTER 3.
100600     WRITE REPORT-RECORD FROM RPT-RUN-TOTALS-COLS  AFTER 2.
100700     WRITE REPORT-RECORD FROM RPT-RUN-TOTALS-RULE  AFTER 1.
100800*
100900     MOVE 'CREATE'               TO RPT-KIND-NAME.
101000     MOVE NUM-CREATE-REQUESTS    TO RPT-KIND-REQUESTED.
101100     MOVE NUM-CREATE-PROCESSED   TO RPT-KIND-POSTED.
101200     COMPUTE RPT-KIND-REJECTED =
101300                NUM-CREATE-REQUESTS - NUM-CREATE-PROCESSED.
101400     WRITE REPORT-RECORD FROM RPT-RUN-TOTALS-LINE AFTER 1.
101500*
101600     MOVE 'CANCEL'               TO RPT-KIND-NAME.
101700     MOVE NUM-CANCEL-REQUESTS    TO RPT-KIND-REQUESTED.
101800     MOVE NUM-CANCEL-PROCESSED   TO RPT-KIND-POSTED.
101900     COMPUTE RPT-KIND-REJECTED =
102000                NUM-CANCEL-REQUESTS - NUM-CANCEL-PROCESSED.
102100     WRITE REPORT-RECORD FROM RPT-RUN-TOTALS-LINE AFTER 1.
102200*
102300     MOVE 'STATUS'               TO RPT-KIND-NAME.
102400     MOVE NUM-STATUS-REQUESTS    TO RPT-KIND-REQUESTED.
102500     MOVE NUM-STATUS-PROCESSED   TO RPT-KIND-POSTED.
102600     COMPUTE RPT-KIND-REJECTED =
102700                NUM-STATUS-REQUESTS - NUM-STATUS-PROCESSED.
102800     WRITE REPORT-RECORD FROM RPT-RUN-TOTALS-LINE AFTER 1.
102900*
103000     MOVE 'LIST'                 TO RPT-KIND-NAME.
103100     MOVE NUM-LIST-REQUESTS      TO RPT-KIND-REQUESTED.
103200     MOVE NUM-LIST-PROCESSED     TO RPT-KIND-POSTED.
103300     COMPUTE RPT-KIND-REJECTED =
103400                NUM-LIST-REQUESTS - NUM-LIST-PROCESSED.
103500     WRITE REPORT-RECORD FROM RPT-RUN-TOTALS-LINE AFTER 1.
103600*
103700     MOVE 'ACCESS'               TO RPT-KIND-NAME.
103800     MOVE NUM-ACCESS-REQUESTS    TO RPT-KIND-REQUESTED.
103900     MOVE NUM-ACCESS-PROCESSED   TO RPT-KIND-POSTED.
104000     COMPUTE RPT-KIND-REJECTED =
104100                NUM-ACCESS-REQUESTS - NUM-ACCESS-PROCESSED.
104200     WRITE REPORT-RECORD FROM RPT-RUN-TOTALS-LINE AFTER 1.
104300*
104400     MOVE 'DELETE'               TO RPT-KIND-NAME.
104500     MOVE NUM-DELETE-REQUESTS    TO RPT-KIND-REQUESTED.
104600     MOVE NUM-DELETE-PROCESSED   TO RPT-KIND-POSTED.
104700     COMPUTE RPT-KIND-REJECTED =
104800                NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.
104900     WRITE REPORT-RECORD FROM RPT-RUN-TOTALS-LINE AFTER 1.
