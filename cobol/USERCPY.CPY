000100****************************************************************
000200*    COPY MEMBER:  USERCPY
000300*    USER ACCOUNT RECORD - LOGIN/ROLE DATA FOR THE ORDER SYSTEM.
000400*    RELATIVE FILE USERFILE IS KEYED BY USER-ID = REL KEY.
000500*    USER-NAME IS NOT A FILE KEY - THE "admin" ACCOUNT IS FOUND
000600*    BY A SEQUENTIAL SCAN DURING THE SEED RUN (SEE ORDINIT).
000700*
000800*    MAINT HISTORY
000900*    89/05/15  DCS  ORIGINAL LAYOUT.                               CL*001
001000*    96/02/20  JLS  ADDED USER-ROLE FOR ADMIN/USER SEPARATION.     CL*002
001100*    99/01/11  DCS  Y2K REVIEW - NO DATE FIELDS HELD HERE,         CL*003
001200*                   NO CHANGE REQUIRED.                           CL*003
001300*    08/02/14  RLH  REQ 40217 - USER-PASSWORD WIDENED TO 100 FOR  CL*004
001400*                   THE NEW ENCODED-PASSWORD FORMAT.              CL*004
001500****************************************************************
001600 01  USER-REC.
001700     05  USER-ID                  PIC 9(9).
001800     05  USER-NAME                PIC X(50).
001900     05  USER-PASSWORD            PIC X(100).
002000     05  USER-ROLE                PIC X(20).
002100     05  USER-FULLNAME            PIC X(100).
002200     05  USER-EMAIL               PIC X(100).
002300     05  USER-PHONE               PIC X(20).
002400     05  USER-ADDR                PIC X(200).
002500     05  FILLER                   PIC X(10)   VALUE SPACES.
